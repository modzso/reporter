000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NEECPRM0                                   *
000040*                                                                *
000050* DESCRIPCION:  TARJETA DE PARAMETROS OPCIONAL DEL JOB NE6BJER0. *
000060*               TRAE LOS COEFICIENTES DE BANDA SALARIAL QUE EL   *
000070*               JOB USA PARA COMPARAR EL SUELDO DE CADA JEFE     *
000080*               CONTRA EL PROMEDIO DE SUS SUBORDINADOS.  SI NO   *
000090*               SE MONTA EL ARCHIVO JERPARM SE USAN LOS VALORES  *
000100*               POR DEFECTO (INITIALIZE DEJA 1,20 Y 1,50).       *
000110*                                                                *
000120* -------------------------------------------------------------- *
000130* MAINTENANCE LOG                                                *
000140* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000150* ---------- ------------  ------------------------------------- *
000160* 03/02/1996 G. FORRICH    VERSION INICIAL (TICKET NE-0241).     *
000170* 09/08/2003 R. ESCALANTE  LOS COEFICIENTES ERAN SIN SIGNO: UNA  *  NE0301
000180*                          TARJETA CON VALOR NEGATIVO NUNCA      *  NE0301
000190*                          CAIA EN LA VALIDACION DE "MENOR A 0"  *  NE0301
000200*                          DE NE6BJER0 (TICKET NE-0301).         *  NE0301
000210* -------------------------------------------------------------- *
000220*                                                                *
000230*           LONGITUD : 12 POSICIONES.                            *
000240*           PREFIJO  : PRM0.                                     *
000250*                                                                *
000260******************************************************************
000270
000280     05  NEECPRM0.
000290         10  PRM0-COEF-INFERIOR            PIC S9(02)V9(02).        NE0301
000300         10  PRM0-COEF-SUPERIOR            PIC S9(02)V9(02).        NE0301
000310         10  FILLER                        PIC X(04).
