000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NEECEMP0                                   *
000040*                                                                *
000050* DESCRIPCION:  REGISTRO DE UN EMPLEADO TAL COMO SE RECIBE EN    *
000060*               EL ARCHIVO DE ENTRADA CSV DEL JOB NE6BJER0       *
000070*               (AUDITORIA DE JERARQUIA Y BANDA SALARIAL).       *
000080*                                                                *
000090* -------------------------------------------------------------- *
000100* MAINTENANCE LOG                                                *
000110* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000120* ---------- ------------  ------------------------------------- *
000130* 14/06/1988 R. ESCALANTE  VERSION INICIAL (TICKET NE-0138).     *
000140* 03/02/1996 G. FORRICH    SE AGREGA EMP0-MGR-PRESENTE PARA       *
000150*                          DISTINGUIR AL PRESIDENTE (SIN JEFE)   *
000160*                          (TICKET NE-0241).                    *
000170* -------------------------------------------------------------- *
000180*                                                                *
000190*           LONGITUD : 90 POSICIONES.                            *
000200*           PREFIJO  : EMP0.                                     *
000210*                                                                *
000220******************************************************************
000230
000240     05  NEECEMP0.
000250         10  EMP0-ID                       PIC 9(09).
000260         10  EMP0-NOMBRE                    PIC X(30).
000270         10  EMP0-APELLIDO                  PIC X(30).
000280         10  EMP0-SALARIO                   PIC S9(09)V9(02)
000290                                             COMP-3.
000300         10  EMP0-ID-JEFE                   PIC 9(09).
000310         10  EMP0-MGR-PRESENTE              PIC X(01).              NE0241
000320             88  EMP0-88-TIENE-JEFE                 VALUE 'S'.
000330             88  EMP0-88-ES-PRESIDENTE              VALUE 'N'.
000340         10  FILLER                         PIC X(05).
