000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NEECPIL0                                   *
000040*                                                                *
000050* DESCRIPCION:  PILA DE TRABAJO PARA EL RECORRIDO EN PREORDEN    *
000060*               DEL ARBOL DE JEFE/SUBORDINADO DEL JOB NE6BJER0.  *
000070*               SE USA EN LUGAR DE PERFORM RECURSIVO, QUE ESTE   *
000080*               SHOP NO UTILIZA.  EL TOPE SE LLEVA EN            *
000090*               CN-PILA-TOPE, DECLARADO EN EL PROGRAMA.          *
000100*                                                                *
000110* -------------------------------------------------------------- *
000120* MAINTENANCE LOG                                                *
000130* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000140* ---------- ------------  ------------------------------------- *
000150* 17/11/1989 rescalante    VERSION INICIAL (TICKET NE-0138).     *
000160* -------------------------------------------------------------- *
000170*                                                                *
000180*           LONGITUD : VARIABLE (TABLA OCCURS).                  *
000190*           PREFIJO  : PIL0.                                     *
000200*                                                                *
000210******************************************************************
000220
000230     05  NEECPIL0.
000240         10  PIL0-IX-NODO OCCURS 1000 TIMES
000250                           PIC 9(04) COMP.
000260         10  FILLER                         PIC X(04).
