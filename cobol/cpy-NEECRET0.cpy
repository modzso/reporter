000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NEECRET0                                   *
000040*                                                                *
000050* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE ERRORES *
000060*               DEL PROCESO BATCH DE AUDITORIA DE JERARQUIA.     *
000070*                                                                *
000080* -------------------------------------------------------------- *
000090* MAINTENANCE LOG                                                *
000100* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000110* ---------- ------------  ------------------------------------- *
000120* 14/06/1988 R. ESCALANTE  VERSION INICIAL (USO GENERAL,         *
000130*                          TICKET NE-0138).                      *
000140* 03/02/1996 G. FORRICH    SE DESMONTAN LOS GRUPOS DB2/CICS, SE          *
000150*                          DEJA SOLO PARA PROCESOS BATCH PUROS           *
000160*                          (TICKET NE-0241).                     *
000170* 19/11/1998 R. ESCALANTE  AVISOS REDUCIDOS A 3 PARA EL REPORTE          *
000180*                          DE FILAS DESCARTADAS DEL JOB NE6BJER0         *
000190*                          (TICKET NE-0263).                     *
000200* 09/03/2003 R. ESCALANTE  SE ENSANCHA RET0-VAR1-ERROR: LOS      *  NE0288
000210*                          MENSAJES DE VALIDACION DE COEFICIENTES*  NE0288
000220*                          DE NE6BJER0 NO ENTRABAN EN 20 BYTES   *  NE0288
000230*                          (TICKET NE-0288).                     *  NE0288
000240* -------------------------------------------------------------- *
000250*                                                                *
000260*           LONGITUD : 204 POSICIONES.                           *  NE0288
000270*           PREFIJO  : RET0.                                     *
000280*                                                                *
000290******************************************************************
000300
000310     02  NEECRET0.
000320
000330         05  RET0-COD-RET                      PIC X(02).
000340             88 RET0-88-OK            VALUE '00'.
000350             88 RET0-88-COD-AVISO     VALUE '10'.
000360             88 RET0-88-COD-ERROR     VALUE '20'.
000370
000380         05  RET0-PROGRAMA                      PIC X(08).
000390
000400         05  RET0-COD-ERROR                     PIC X(07).
000410
000420         05  RET0-VAR1-ERROR                    PIC X(50).          NE0288
000430
000440         05  RET0-VAR2-ERROR                    PIC X(20).
000450
000460         05  RET0-COD-AVISO1                    PIC X(07).
000470         05  RET0-VAR1-AVISO1                   PIC X(20).
000480
000490         05  RET0-COD-AVISO2                    PIC X(07).
000500         05  RET0-VAR1-AVISO2                   PIC X(20).
000510
000520         05  RET0-COD-AVISO3                    PIC X(07).          NE0263
000530         05  RET0-VAR1-AVISO3                   PIC X(20).          NE0263
000540
000550         05  RET0-DESERROR                      PIC X(30).
000560
000570         05  FILLER                             PIC X(06).
