000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NEECRPT0                                   *
000040*                                                                *
000050* DESCRIPCION:  RENGLON DE SALIDA DEL REPORTE DE DIAGNOSTICO DE  *
000060*               LA AUDITORIA DE JERARQUIA (JOB NE6BJER0).  SE    *
000070*               ARMA POR STRING EN EL PROGRAMA Y SE DESPLIEGA    *
000080*               POR CONSOLA, UN RENGLON POR CADA HALLAZGO.       *
000090*                                                                *
000100* -------------------------------------------------------------- *
000110* MAINTENANCE LOG                                                *
000120* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000130* ---------- ------------  ------------------------------------- *
000140* 03/02/1996 G. FORRICH    VERSION INICIAL (TICKET NE-0241).     *
000150* 09/03/2003 R. ESCALANTE  SE ENSANCHA EL RENGLON PARA PODER     *  NE0288
000160*                          ACUMULAR EN UNO SOLO EL LISTADO DE    *  NE0288
000170*                          EMPLEADOS NO UBICADOS EN LA JERARQUIA *  NE0288
000180*                          (TICKET NE-0288).                     *  NE0288
000190* -------------------------------------------------------------- *
000200*                                                                *
000210*           LONGITUD : 2000 POSICIONES.                          *  NE0288
000220*           PREFIJO  : RPT0.                                     *
000230*                                                                *
000240******************************************************************
000250
000260     05  NEECRPT0.
000270         10  RPT0-REPORT-TEXT              PIC X(1998).             NE0288
000280         10  FILLER                        PIC X(002).
