000010                                                                          
000020*****************************************************************         
000030* Program name:    NE6BJER0.                                    *         
000040* Original author: rescalante.                                  *         
000050*                                                                *        
000060* Maintenence Log                                               *         
000070* Date       Author        Maintenance Requirement.             *         
000080* ---------- ------------  -------------------------------------*         
000090* 09/05/1989 rescalante    Initial Version (ticket NE-0138).    *         
000100* 17/11/1989 rescalante    Corrige tope de niveles a 5           *        
000110*                          (ticket NE-0142).                    *         
000120* 22/03/1991 gforrich      Agrega deteccion de presidente       *         
000130*                          duplicado (ticket NE-0156).          *         
000140* 14/01/1993 rescalante    Agrega tarjeta JERPARM opcional con  *         
000150*                          coeficientes de banda salarial       *         
000160*                          (ticket NE-0171).                    *         
000170* 08/09/1994 gforrich      Formatea el porcentaje de banda en   *         
000180*                          el reporte (ticket NE-0201).         *         
000190* 02/06/1995 rescalante    Agrega UPSI-0 para elegir entre      *         
000200*                          abortar u omitir filas invalidas     *         
000210*                          (ticket NE-0185).                    *         
000220* 19/11/1998 rescalante    REVISION PARA EL AÑO 2000: FECHAS Y  *         
000230*                          CONTADORES REVISADOS, SIN CAMBIOS DE *         
000240*                          FORMATO DE FECHA EN ESTE PROGRAMA    *         
000250*                          (ticket NE-0249).                    *         
000260* 03/02/1996 gforrich      SE DESMONTAN RESABIOS DE DB2/CICS DE *         
000270*                          LOS COMMAREA HEREDADOS (TICKET       *         
000280*                          NE-0241).                            *         
000290* 12/07/1999 rescalante    Ajusta calculo de brecha de banda    *         
000300*                          para usar siempre 1.20 y 1.50 aun    *         
000310*                          cuando la tarjeta traiga otros       *         
000320*                          coeficientes (ticket NE-0255).       *         
000330* 04/02/2001 gforrich      Agrega listado de empleados no       *         
000340*                          ubicados en la jerarquia (ticket     *         
000350*                          NE-0270).                            *         
000360* 09/03/2003 rescalante    Corrige validacion de coeficientes   *   NE0288
000370*                          invertida, cabecera exigida al pie   *   NE0288
000380*                          de la letra, alta sin control de ID  *   NE0288
000390*                          duplicado, porcentaje/brecha de      *   NE0288
000400*                          banda nunca calculados, listado de   *   NE0288
000410*                          no ubicados en N renglones en vez de *   NE0288
000420*                          uno solo, y presidente duplicado sin *   NE0288
000430*                          diagnostico de la lista (ticket      *   NE0288
000440*                          NE-0288).                            *   NE0288
000450* 09/08/2003 rescalante    Jefe inexistente deja de abortar el  *   NE0301
000460*                          job (queda huerfano), presidente     *   NE0301
000470*                          arranca en nivel cero, reporte vacio *   NE0301
000480*                          sin renglon de no ubicados cuando el *   NE0301
000490*                          presidente no tiene subordinados     *   NE0301
000500*                          (ticket NE-0301).                    *   NE0301
000510* 16/08/2003 gforrich      Banda y brecha de salario se         *   NE0311
000520*                          redondeaban dos veces sobre el       *   NE0311
000530*                          promedio ya redondeado; el SEARCH de *   NE0311
000540*                          ID duplicado y de jefe recorria las  *   NE0311
000550*                          1000 posiciones de la tabla en vez   *   NE0311
000560*                          de las realmente cargadas (ticket    *   NE0311
000570*                          NE-0311).                            *   NE0311
000580*****************************************************************         
000590*****************************************************************         
000600*                                                               *         
000610*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000620*                                                               *         
000630*****************************************************************         
000640 IDENTIFICATION DIVISION.                                                 
000650 PROGRAM-ID.  NE6BJER0.                                                   
000660 AUTHOR. RAUL ESCALANTE.                                                  
000670 INSTALLATION. IBM Z/OS.                                                  
000680 DATE-WRITTEN. 09/05/1989.                                                
000690 DATE-COMPILED. 09/05/1989.                                               
000700 SECURITY. CONFIDENTIAL.                                                  
000710*****************************************************************         
000720*                                                               *         
000730*             E N V I R O N M E N T   D I V I S I O N           *         
000740*                                                               *         
000750*****************************************************************         
000760 ENVIRONMENT DIVISION.                                                    
000770                                                                          
000780 CONFIGURATION SECTION.                                                   
000790 SPECIAL-NAMES.                                                           
000800        C01                      IS TOP-OF-FORM                           
000810        UPSI-0                   ON STATUS IS STRATEGY-ABORTA       NE0185
000820                                  OFF STATUS IS STRATEGY-OMITE            
000830        CLASS JER-DIGITO         IS '0' THRU '9'.                         
000840                                                                          
000850 INPUT-OUTPUT SECTION.                                                    
000860                                                                          
000870*****************************************************************         
000880*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *         
000890*****************************************************************         
000900 FILE-CONTROL.                                                            
000910                                                                          
000920     SELECT JER-CSV-ENTRADA   ASSIGN TO JERENTRA                          
000930            ORGANIZATION IS LINE SEQUENTIAL                               
000940            FILE STATUS  IS WS-STATUS-ENTRADA.                            
000950                                                                          
000960     SELECT OPTIONAL JER-PARM-ENTRADA ASSIGN TO JERPARM             NE0171
000970            ORGANIZATION IS LINE SEQUENTIAL                               
000980            FILE STATUS  IS WS-STATUS-PARM.                               
000990                                                                          
001000*****************************************************************         
001010*                                                               *         
001020*                      D A T A   D I V I S I O N                *         
001030*                                                               *         
001040*****************************************************************         
001050 DATA DIVISION.                                                           
001060 FILE SECTION.                                                            
001070                                                                          
001080 FD  JER-CSV-ENTRADA                                                      
001090     RECORDING MODE IS F.                                                 
001100 01  REG-JER-CSV-ENTRADA            PIC X(200).                           
001110                                                                          
001120 FD  JER-PARM-ENTRADA                                                     
001130     RECORDING MODE IS F.                                                 
001140 01  REG-JER-PARM-ENTRADA           PIC X(020).                           
001150                                                                          
001160 WORKING-STORAGE SECTION.                                                 
001170                                                                          
001180 01  WS-VARIABLES.                                                        
001190                                                                          
001200     05 WS-STATUS-ENTRADA             PIC X(02) VALUE SPACES.             
001210     05 WS-STATUS-PARM                PIC X(02) VALUE SPACES.             
001220                                                                          
001230     05 WS-LINEA-CRUDA                PIC X(200).                         
001240     05 WS-LINEA-CRUDA-R REDEFINES WS-LINEA-CRUDA.                        
001250        10 WS-LINEA-OJEADA            PIC X(60).                          
001260        10 FILLER                     PIC X(140).                         
001270                                                                          
001280*          FECHA DE CORRIDA PARA EL ENCABEZADO DE ESTADISTICAS            
001290     05 WS-FECHA-CORRIDA              PIC 9(06) VALUE ZERO.               
001300     05 WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                    
001310        10 WS-FC-AA                   PIC 9(02).                          
001320        10 WS-FC-MM                   PIC 9(02).                          
001330        10 WS-FC-DD                   PIC 9(02).                          
001340                                                                          
001350*          DESCOMPOSICION DE LA LINEA CSV POR COMAS (UNSTRING)            
001360     05 WS-TOKEN-ID                   PIC X(15).                          
001370     05 WS-TOKEN-NOMBRE               PIC X(30).                          
001380     05 WS-TOKEN-APELLIDO             PIC X(30).                          
001390     05 WS-TOKEN-SALARIO              PIC X(18).                          
001400     05 WS-TOKEN-ID-JEFE              PIC X(15).                          
001410     05 WS-CANT-TOKENS                PIC 9(02) COMP.                     
001420                                                                          
001430*          CONVERSION NUMERICA SIN FUNCIONES INTRINSECAS                  
001440     05 WS-SALARIO-EDITADO.                                               
001450        10 WS-SALARIO-ENTERO          PIC X(13).                          
001460        10 FILLER                     PIC X(01).                          
001470        10 WS-SALARIO-DECIMAL         PIC X(02).                          
001480     05 WS-SALARIO-NUMERICO REDEFINES WS-SALARIO-EDITADO                  
001490                                       PIC X(16).                         
001500     05 WS-SALARIO-CALCULADO          PIC S9(09)V9(02) COMP-3.            
001510                                                                          
001520     05 WS-ID-NUMERICO                PIC 9(09).                          
001530     05 WS-ID-JEFE-NUMERICO           PIC 9(09).                          
001540     05 WS-FLAG-TIENE-JEFE            PIC X(01).                          
001550                                                                          
001560*          AREA PARA RECORTAR BLANCOS DE NOMBRE/APELLIDO                  
001570     05 WS-NOMBRE-RECORTADO           PIC X(30).                          
001580     05 WS-APELLIDO-RECORTADO         PIC X(30).                          
001590     05 WS-PUNTERO-RECORTE            PIC 9(02) COMP.                     
001600                                                                          
001610*          AREA DE PORCENTAJE DE COEFICIENTE PARA EL REPORTE              
001620     05 WS-COEF-PARA-PORCENTAJE       PIC 9(02)V9(02).              NE0288
001630     05 WS-PORCENTAJE-EDITADO         PIC -ZZZ9.                    NE0288
001640                                                                          
001650*          AREA DE SUELDO DE GERENTE Y BRECHA PARA EL REPORTE       NE0288
001660*          (4 DECIMALES PARA NO REDONDEAR UN VALOR QUE YA SALE      NE0311
001670*          DE UN PROMEDIO REDONDEADO; SOLO SE TRUNCA AL EDITAR)     NE0311
001680     05 WS-BRECHA-CALCULADA           PIC S9(09)V9(04) COMP-3.      NE0311
001690     05 WS-BRECHA-EDITADA             PIC Z(7)9.99-.                NE0288
001700     05 WS-SALARIO-GERENTE-EDITADO    PIC Z(7)9.99-.                NE0288
001710                                                                          
001720*          AREA PARA ACUMULAR EL LISTADO DE NO UBICADOS EN UN       NE0288
001730*          UNICO RENGLON DE REPORTE (STRING CON POINTER)            NE0288
001740     05 WS-LISTA-NO-UBICADOS          PIC X(1940).                  NE0288
001750     05 WS-PUNTERO-LISTA-NOUB         PIC 9(04) COMP.               NE0288
001760     05 WS-LEN-LISTA-NOUB             PIC 9(04) COMP.               NE0288
001770                                                                          
001780*          AREA PARA ACUMULAR EL LISTADO DE EMPLEADOS SIN JEFE      NE0288
001790*          CUANDO HAY MAS DE UN CANDIDATO A PRESIDENTE              NE0288
001800     05 WS-LISTA-PRESIDENTES          PIC X(940).                   NE0288
001810     05 WS-PUNTERO-LISTA-PRES         PIC 9(04) COMP.               NE0288
001820     05 WS-LEN-LISTA-PRES             PIC 9(04) COMP.               NE0288
001830                                                                          
001840*          AREAS DE TRABAJO PARA LA BUSQUEDA DEL PRESIDENTE               
001850     05 WS-CANT-PRESIDENTES           PIC 9(04) COMP VALUE ZERO.          
001860     05 WS-IX-PRESIDENTE              PIC 9(04) COMP VALUE ZERO.          
001870                                                                          
001880*          AREAS DE TRABAJO PARA EL PROMEDIO DE SUBORDINADOS              
001890     05 WS-SUMA-SUELDOS-SUBORD        PIC S9(11)V9(02) COMP-3.            
001900     05 WS-PROMEDIO-SUBORD            PIC S9(09)V9(02) COMP-3.            
001910*          4 DECIMALES: GUARDAN EL PRODUCTO PROMEDIO*COEFICIENTE    NE0311
001920*          EXACTO, SIN REDONDEAR DE NUEVO (VER NE-0311)             NE0311
001930     05 WS-BANDA-INFERIOR             PIC S9(09)V9(04) COMP-3.      NE0311
001940     05 WS-BANDA-SUPERIOR             PIC S9(09)V9(04) COMP-3.      NE0311
001950     05 WS-IX-HIJO                    PIC 9(04) COMP.                     
001960     05 WS-IX-SUBORD                  PIC 9(04) COMP.                     
001970                                                                          
001980     05 FILLER                        PIC X(04).                          
001990                                                                          
002000*****************************************************************         
002010*                     DEFINICION DE SWITCHES                    *         
002020*****************************************************************         
002030 01  SW-SWITCHES.                                                         
002040                                                                          
002050     05 SW-FIN-ARCHIVO                PIC X(01) VALUE 'N'.                
002060        88 SI-FIN-ARCHIVO                       VALUE 'S'.                
002070        88 NO-FIN-ARCHIVO                       VALUE 'N'.                
002080                                                                          
002090     05 SW-FIN-PARM                   PIC X(01) VALUE 'N'.                
002100        88 SI-FIN-PARM                          VALUE 'S'.                
002110        88 NO-FIN-PARM                          VALUE 'N'.                
002120                                                                          
002130     05 SW-PRIMERA-LINEA              PIC X(01) VALUE 'S'.                
002140        88 SI-ES-CABECERA                       VALUE 'S'.                
002150        88 NO-ES-CABECERA                       VALUE 'N'.                
002160                                                                          
002170     05 SW-FILA-VALIDA                PIC X(01) VALUE 'S'.                
002180        88 SI-FILA-VALIDA                       VALUE 'S'.                
002190        88 NO-FILA-VALIDA                       VALUE 'N'.                
002200                                                                          
002210     05 FILLER                        PIC X(04).                          
002220                                                                          
002230*****************************************************************         
002240*                    DEFINICION DE CONSTANTES                   *         
002250*****************************************************************         
002260 01  CT-CONSTANTES.                                                       
002270     05 CT-1                          PIC 9(01) VALUE 1.                  
002280     05 CT-PROGRAMA                   PIC X(08) VALUE 'NE6BJER0'.         
002290     05 CT-MAX-PROFUNDIDAD            PIC 9(04) COMP VALUE 5.       NE0142
002300     05 CT-COEF-BRECHA-INFERIOR       PIC 9(02)V9(02)               NE0255
002310                                       VALUE 1.20.                        
002320     05 CT-COEF-BRECHA-SUPERIOR       PIC 9(02)V9(02)               NE0255
002330                                       VALUE 1.50.                        
002340     05 FILLER                        PIC X(04).                          
002350                                                                          
002360*****************************************************************         
002370*                    DEFINICION DE CONTADORES                   *         
002380*****************************************************************         
002390 01  CN-CONTADORES.                                                       
002400     05 CN-FILAS-LEIDAS               PIC 9(06) COMP VALUE ZERO.          
002410     05 CN-FILAS-CARGADAS             PIC 9(06) COMP VALUE ZERO.          
002420     05 CN-FILAS-OMITIDAS             PIC 9(06) COMP VALUE ZERO.          
002430     05 CN-RENGLONES-REPORTE          PIC 9(06) COMP VALUE ZERO.          
002440     05 CN-NO-UBICADOS                PIC 9(06) COMP VALUE ZERO.          
002450     05 CN-PILA-TOPE                  PIC 9(04) COMP VALUE ZERO.          
002460     05 CN-CANT-COMAS-CAB             PIC 9(04) COMP VALUE ZERO.    NE0288
002470     05 FILLER                        PIC X(04).                          
002480                                                                          
002490*****************************************************************         
002500*                     DEFINICION DE COPYBOOKS                   *         
002510*****************************************************************         
002520 01  WS-EMP0-01.                                                          
002530     COPY NEECEMP0.                                                       
002540                                                                          
002550 01  WS-HIE0-01.                                                          
002560     COPY NEECHIE0.                                                       
002570                                                                          
002580 01  WS-PIL0-01.                                                          
002590     COPY NEECPIL0.                                                       
002600                                                                          
002610 01  WS-PRM0-01.                                                          
002620     COPY NEECPRM0.                                                       
002630                                                                          
002640 01  WS-RPT0-01.                                                          
002650     COPY NEECRPT0.                                                       
002660                                                                          
002670 01  WS-RET0-01.                                                          
002680     COPY NEECRET0.                                                       
002690                                                                          
002700*****************************************************************         
002710*                                                               *         
002720*              P R O C E D U R E   D I V I S I O N              *         
002730*                                                               *         
002740*****************************************************************         
002750 PROCEDURE DIVISION.                                                      
002760*****************************************************************         
002770*                            MAIN LINE                          *         
002780*****************************************************************         
002790                                                                          
002800 0000-MAINLINE.                                                           
002810                                                                          
002820     PERFORM 1000-INICIO                                                  
002830        THRU 1000-INICIO-EXIT                                             
002840                                                                          
002850     PERFORM 2000-CARGA-CSV                                               
002860        THRU 2000-CARGA-CSV-EXIT                                          
002870                                                                          
002880     PERFORM 3000-ARMA-JERARQUIA                                          
002890        THRU 3000-ARMA-JERARQUIA-EXIT                                     
002900                                                                          
002910     PERFORM 4000-EMITE-REPORTE                                           
002920        THRU 4000-EMITE-REPORTE-EXIT                                      
002930                                                                          
002940     PERFORM 5000-FIN.                                                    
002950                                                                          
002960*****************************************************************         
002970*                           1000-INICIO                         *         
002980*****************************************************************         
002990 1000-INICIO.                                                             
003000                                                                          
003010     INITIALIZE CN-CONTADORES                                             
003020                WS-HIE0-01                                                
003030     MOVE CT-COEF-BRECHA-INFERIOR    TO PRM0-COEF-INFERIOR          NE0171
003040     MOVE CT-COEF-BRECHA-SUPERIOR    TO PRM0-COEF-SUPERIOR          NE0171
003050                                                                          
003060     ACCEPT WS-FECHA-CORRIDA FROM DATE                              NE0249
003070                                                                          
003080     OPEN INPUT JER-CSV-ENTRADA                                           
003090                                                                          
003100     IF WS-STATUS-ENTRADA NOT = '00'                                      
003110        MOVE 'NE6BJER0' TO RET0-PROGRAMA                                  
003120        MOVE 'NEE0001'  TO RET0-COD-ERROR                                 
003130        MOVE WS-STATUS-ENTRADA TO RET0-VAR1-ERROR                         
003140        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT                           
003150     END-IF                                                               
003160                                                                          
003170     PERFORM 1100-LEE-PARM                                                
003180        THRU 1100-LEE-PARM-EXIT.                                          
003190                                                                          
003200*****************************************************************         
003210*                         1000-INICIO-EXIT                      *         
003220*****************************************************************         
003230 1000-INICIO-EXIT.                                                        
003240     EXIT.                                                                
003250*****************************************************************         
003260*                        1100-LEE-PARM                          *         
003270*****************************************************************         
003280*    SI LA TARJETA JERPARM NO ESTA MONTADA SE CONSERVAN LOS      *        
003290*    COEFICIENTES POR DEFECTO CARGADOS EN 1000-INICIO.           *        
003300*****************************************************************         
003310 1100-LEE-PARM.                                                           
003320                                                                          
003330     OPEN INPUT JER-PARM-ENTRADA                                          
003340                                                                          
003350     IF WS-STATUS-PARM = '00'                                             
003360        READ JER-PARM-ENTRADA INTO WS-PRM0-01                             
003370             AT END                                                       
003380             SET SI-FIN-PARM TO TRUE                                      
003390        END-READ                                                          
003400        IF NOT SI-FIN-PARM                                                
003410           PERFORM 1110-VALIDA-COEFICIENTES                         NE0288
003420              THRU 1110-VALIDA-COEFICIENTES-EXIT                    NE0288
003430        END-IF                                                            
003440        CLOSE JER-PARM-ENTRADA                                            
003450     END-IF.                                                              
003460                                                                          
003470*****************************************************************         
003480*                      1100-LEE-PARM-EXIT                       *         
003490*****************************************************************         
003500 1100-LEE-PARM-EXIT.                                                      
003510     EXIT.                                                          NE0288
003520*****************************************************************   NE0288
003530*                 1110-VALIDA-COEFICIENTES                      *   NE0288
003540*****************************************************************   NE0288
003550*    CORRIGE 09/03/2003: LA PRUEBA QUEDABA AL REVES Y ABORTABA   *  NE0288
003560*    CON CUALQUIER TARJETA VALIDA (INCLUSO LA 1.20/1.50 POR      *  NE0288
003570*    DEFECTO).  SE SEPARAN LOS CUATRO CASOS DE TARJETA INVALIDA  *  NE0288
003580*    EN SUS PROPIOS MENSAJES (TICKET NE-0288).                   *  NE0288
003590*****************************************************************   NE0288
003600 1110-VALIDA-COEFICIENTES.                                          NE0288
003610                                                                          
003620     IF PRM0-COEF-INFERIOR NOT NUMERIC OR                           NE0288
003630        PRM0-COEF-SUPERIOR NOT NUMERIC                              NE0288
003640        MOVE 'NE6BJER0' TO RET0-PROGRAMA                            NE0288
003650        MOVE 'NEE0002'  TO RET0-COD-ERROR                           NE0288
003660        MOVE 'Coefficient cannot be null!'                          NE0288
003670                         TO RET0-VAR1-ERROR                         NE0288
003680        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT                     NE0288
003690     ELSE                                                           NE0288
003700        IF PRM0-COEF-INFERIOR < ZERO                                NE0288
003710           MOVE 'NE6BJER0' TO RET0-PROGRAMA                         NE0288
003720           MOVE 'NEE0002'  TO RET0-COD-ERROR                        NE0288
003730           MOVE 'Lower range cannot be less than 0!'                NE0288
003740                            TO RET0-VAR1-ERROR                      NE0288
003750           PERFORM 9900-ABEND THRU 9900-ABEND-EXIT                  NE0288
003760        END-IF                                                      NE0288
003770        IF PRM0-COEF-SUPERIOR < ZERO                                NE0288
003780           MOVE 'NE6BJER0' TO RET0-PROGRAMA                         NE0288
003790           MOVE 'NEE0002'  TO RET0-COD-ERROR                        NE0288
003800           MOVE 'Upper range cannot be less than 0!'                NE0288
003810                            TO RET0-VAR1-ERROR                      NE0288
003820           PERFORM 9900-ABEND THRU 9900-ABEND-EXIT                  NE0288
003830        END-IF                                                      NE0288
003840        IF PRM0-COEF-INFERIOR > PRM0-COEF-SUPERIOR                  NE0288
003850           MOVE 'NE6BJER0' TO RET0-PROGRAMA                         NE0288
003860           MOVE 'NEE0002'  TO RET0-COD-ERROR                        NE0288
003870           MOVE 'Lower range should be less than higher range!'     NE0288
003880                            TO RET0-VAR1-ERROR                      NE0288
003890           PERFORM 9900-ABEND THRU 9900-ABEND-EXIT                  NE0288
003900        END-IF                                                      NE0288
003910     END-IF.                                                        NE0288
003920                                                                          
003930*****************************************************************   NE0288
003940*               1110-VALIDA-COEFICIENTES-EXIT                   *   NE0288
003950*****************************************************************   NE0288
003960 1110-VALIDA-COEFICIENTES-EXIT.                                     NE0288
003970     EXIT.                                                                
003980*****************************************************************         
003990*                        2000-CARGA-CSV                         *         
004000*****************************************************************         
004010*    LEE EL ARCHIVO CSV DE EMPLEADOS LINEA POR LINEA, DESCARTA   *        
004020*    LA LINEA DE CABECERA Y CARGA UN RENGLON DE NEECHIE0 POR     *        
004030*    CADA EMPLEADO VALIDO.  LA ESTRATEGIA DE ERRORES (ABORTAR U  *        
004040*    OMITIR LA FILA) LA FIJA EL SWITCH UPSI-0.                   *        
004050*****************************************************************         
004060 2000-CARGA-CSV.                                                          
004070                                                                          
004080     PERFORM 2200-LEE-REGISTRO                                            
004090        THRU 2200-LEE-REGISTRO-EXIT                                       
004100                                                                          
004110     PERFORM 2050-PROCESA-FILA                                            
004120        THRU 2050-PROCESA-FILA-EXIT                                       
004130       UNTIL SI-FIN-ARCHIVO.                                              
004140                                                                          
004150*****************************************************************         
004160*                      2000-CARGA-CSV-EXIT                      *         
004170*****************************************************************         
004180 2000-CARGA-CSV-EXIT.                                                     
004190     EXIT.                                                                
004200*****************************************************************         
004210*                    2050-PROCESA-FILA                          *         
004220*****************************************************************         
004230 2050-PROCESA-FILA.                                                       
004240                                                                          
004250     IF SI-ES-CABECERA                                                    
004260        PERFORM 2100-VALIDA-CABECERA                                      
004270           THRU 2100-VALIDA-CABECERA-EXIT                                 
004280        SET NO-ES-CABECERA TO TRUE                                        
004290     ELSE                                                                 
004300        PERFORM 2300-PARTE-CAMPOS                                         
004310           THRU 2300-PARTE-CAMPOS-EXIT                                    
004320        IF SI-FILA-VALIDA                                                 
004330           PERFORM 2650-ARMA-REG-EMPLEADO                                 
004340              THRU 2650-ARMA-REG-EMPLEADO-EXIT                            
004350           PERFORM 2660-VERIFICA-ID-DUPLICADO                       NE0288
004360              THRU 2660-VERIFICA-ID-DUPLICADO-EXIT                  NE0288
004370           IF SI-FILA-VALIDA                                        NE0288
004380              PERFORM 2700-ALTA-EMPLEADO                            NE0288
004390                 THRU 2700-ALTA-EMPLEADO-EXIT                       NE0288
004400           ELSE                                                     NE0288
004410              PERFORM 2600-REGISTRA-ERROR-FILA                      NE0288
004420                 THRU 2600-REGISTRA-ERROR-FILA-EXIT                 NE0288
004430           END-IF                                                   NE0288
004440        END-IF                                                            
004450     END-IF                                                               
004460                                                                          
004470     PERFORM 2200-LEE-REGISTRO                                            
004480        THRU 2200-LEE-REGISTRO-EXIT.                                      
004490                                                                          
004500*****************************************************************         
004510*                 2050-PROCESA-FILA-EXIT                        *         
004520*****************************************************************         
004530 2050-PROCESA-FILA-EXIT.                                                  
004540     EXIT.                                                                
004550*****************************************************************         
004560*                    2100-VALIDA-CABECERA                       *         
004570*****************************************************************         
004580*    CORRIGE 09/03/2003: LA CABECERA YA NO SE COMPARA CONTRA UN  *  NE0288
004590*    TEXTO FIJO.  SOLO SE EXIGE QUE TRAIGA 5 COLUMNAS O MAS (4   *  NE0288
004600*    COMAS); EL TEXTO DE LOS NOMBRES DE COLUMNA NO SE VALIDA     *  NE0288
004610*    (TICKET NE-0288).                                           *  NE0288
004620*****************************************************************   NE0288
004630 2100-VALIDA-CABECERA.                                                    
004640                                                                          
004650     MOVE ZERO TO CN-CANT-COMAS-CAB                                 NE0288
004660     INSPECT WS-LINEA-CRUDA TALLYING CN-CANT-COMAS-CAB              NE0288
004670             FOR ALL ','                                            NE0288
004680                                                                          
004690     IF CN-CANT-COMAS-CAB < 4                                       NE0288
004700        MOVE 'NE6BJER0' TO RET0-PROGRAMA                                  
004710        MOVE 'NEE0003'  TO RET0-COD-ERROR                                 
004720        MOVE 'Invalid header' TO RET0-VAR1-ERROR                    NE0288
004730        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT                           
004740     END-IF.                                                              
004750                                                                          
004760*****************************************************************         
004770*                  2100-VALIDA-CABECERA-EXIT                    *         
004780*****************************************************************         
004790 2100-VALIDA-CABECERA-EXIT.                                               
004800     EXIT.                                                                
004810*****************************************************************         
004820*                     2200-LEE-REGISTRO                         *         
004830*****************************************************************         
004840 2200-LEE-REGISTRO.                                                       
004850                                                                          
004860     READ JER-CSV-ENTRADA INTO WS-LINEA-CRUDA                             
004870          AT END                                                          
004880          SET SI-FIN-ARCHIVO TO TRUE                                      
004890     END-READ                                                             
004900                                                                          
004910     IF NO-FIN-ARCHIVO                                                    
004920        ADD CT-1 TO CN-FILAS-LEIDAS                                       
004930     END-IF.                                                              
004940                                                                          
004950*****************************************************************         
004960*                   2200-LEE-REGISTRO-EXIT                      *         
004970*****************************************************************         
004980 2200-LEE-REGISTRO-EXIT.                                                  
004990     EXIT.                                                                
005000*****************************************************************         
005010*                    2300-PARTE-CAMPOS                          *         
005020*****************************************************************         
005030*    DESARMA LA LINEA CSV POR COMAS.  UNA FILA CORTA (MENOS DE   *        
005040*    4 CAMPOS) SE TRATA COMO FILA INVALIDA.                      *        
005050*****************************************************************         
005060 2300-PARTE-CAMPOS.                                                       
005070                                                                          
005080     SET SI-FILA-VALIDA TO TRUE                                           
005090     MOVE ZERO TO WS-CANT-TOKENS                                          
005100     MOVE SPACES TO WS-TOKEN-ID     WS-TOKEN-NOMBRE                       
005110                     WS-TOKEN-APELLIDO WS-TOKEN-SALARIO                   
005120                     WS-TOKEN-ID-JEFE                                     
005130                                                                          
005140     UNSTRING WS-LINEA-CRUDA DELIMITED BY ','                             
005150              INTO WS-TOKEN-ID                                            
005160                   WS-TOKEN-NOMBRE                                        
005170                   WS-TOKEN-APELLIDO                                      
005180                   WS-TOKEN-SALARIO                                       
005190                   WS-TOKEN-ID-JEFE                                       
005200              TALLYING IN WS-CANT-TOKENS                                  
005210     END-UNSTRING                                                         
005220                                                                          
005230     IF WS-CANT-TOKENS < 4                                                
005240        MOVE 'FILA CORTA' TO WS-LINEA-CRUDA(1:10)                         
005250        PERFORM 2600-REGISTRA-ERROR-FILA                                  
005260           THRU 2600-REGISTRA-ERROR-FILA-EXIT                             
005270     ELSE                                                                 
005280        PERFORM 2400-CONVIERTE-NUMERO                                     
005290           THRU 2400-CONVIERTE-NUMERO-EXIT                                
005300        IF SI-FILA-VALIDA                                                 
005310           PERFORM 2500-RECORTA-BLANCOS                                   
005320              THRU 2500-RECORTA-BLANCOS-EXIT                              
005330        END-IF                                                            
005340     END-IF.                                                              
005350                                                                          
005360*****************************************************************         
005370*                 2300-PARTE-CAMPOS-EXIT                        *         
005380*****************************************************************         
005390 2300-PARTE-CAMPOS-EXIT.                                                  
005400     EXIT.                                                                
005410*****************************************************************         
005420*                  2400-CONVIERTE-NUMERO                        *         
005430*****************************************************************         
005440*    CONVIERTE ID-EMPLEADO, ID-JEFE Y SALARIO DE TEXTO A         *        
005450*    NUMERICO SIN USAR FUNCIONES INTRINSECAS.  UN TOKEN NO       *        
005460*    NUMERICO DEJA LA FILA INVALIDA.                             *        
005470*****************************************************************         
005480 2400-CONVIERTE-NUMERO.                                                   
005490                                                                          
005500     IF WS-TOKEN-ID NOT NUMERIC                                           
005510        SET NO-FILA-VALIDA TO TRUE                                        
005520     ELSE                                                                 
005530        MOVE WS-TOKEN-ID TO WS-ID-NUMERICO                                
005540     END-IF                                                               
005550                                                                          
005560     IF SI-FILA-VALIDA                                                    
005570        MOVE SPACES TO WS-ID-JEFE-NUMERICO                                
005580        IF WS-TOKEN-ID-JEFE = SPACES                                      
005590           MOVE ZERO TO WS-ID-JEFE-NUMERICO                               
005600           MOVE 'N'  TO WS-FLAG-TIENE-JEFE                                
005610        ELSE                                                              
005620           IF WS-TOKEN-ID-JEFE NOT NUMERIC                                
005630              SET NO-FILA-VALIDA TO TRUE                                  
005640           ELSE                                                           
005650              MOVE WS-TOKEN-ID-JEFE TO WS-ID-JEFE-NUMERICO                
005660              MOVE 'S' TO WS-FLAG-TIENE-JEFE                              
005670           END-IF                                                         
005680        END-IF                                                            
005690     END-IF                                                               
005700                                                                          
005710     IF SI-FILA-VALIDA                                                    
005720        PERFORM 2410-CONVIERTE-SALARIO                                    
005730           THRU 2410-CONVIERTE-SALARIO-EXIT                               
005740     END-IF                                                               
005750                                                                          
005760     IF NO-FILA-VALIDA                                                    
005770        PERFORM 2600-REGISTRA-ERROR-FILA                                  
005780           THRU 2600-REGISTRA-ERROR-FILA-EXIT                             
005790     END-IF.                                                              
005800                                                                          
005810*****************************************************************         
005820*               2400-CONVIERTE-NUMERO-EXIT                      *         
005830*****************************************************************         
005840 2400-CONVIERTE-NUMERO-EXIT.                                              
005850     EXIT.                                                                
005860*****************************************************************         
005870*                2410-CONVIERTE-SALARIO                         *         
005880*****************************************************************         
005890*    EL SALARIO LLEGA COMO "NNNNN.NN".  SE PARTE POR EL PUNTO Y  *        
005900*    SE ARMA UN CAMPO EDITADO QUE SE REDEFINE COMO NUMERICO,     *        
005910*    PARA NO USAR FUNCTION NUMVAL.                               *        
005920*****************************************************************         
005930 2410-CONVIERTE-SALARIO.                                                  
005940                                                                          
005950     MOVE SPACES TO WS-SALARIO-EDITADO                                    
005960     MOVE ZERO   TO WS-PUNTERO-RECORTE                                    
005970                                                                          
005980     IF WS-TOKEN-SALARIO(1:1) IS NOT JER-DIGITO                           
005990        SET NO-FILA-VALIDA TO TRUE                                        
006000     END-IF                                                               
006010                                                                          
006020     IF SI-FILA-VALIDA                                                    
006030        UNSTRING WS-TOKEN-SALARIO DELIMITED BY '.'                        
006040                 INTO WS-SALARIO-ENTERO                                   
006050                      WS-SALARIO-DECIMAL                                  
006060        END-UNSTRING                                                      
006070                                                                          
006080        IF WS-SALARIO-ENTERO(1:13) = SPACES OR                            
006090           WS-SALARIO-DECIMAL       = SPACES                              
006100           SET NO-FILA-VALIDA TO TRUE                                     
006110        ELSE                                                              
006120           INSPECT WS-SALARIO-ENTERO                                      
006130                   REPLACING LEADING SPACE BY ZERO                        
006140           IF WS-SALARIO-ENTERO NOT NUMERIC OR                            
006150              WS-SALARIO-DECIMAL NOT NUMERIC                              
006160              SET NO-FILA-VALIDA TO TRUE                                  
006170           ELSE                                                           
006180              COMPUTE WS-SALARIO-CALCULADO =                              
006190                      (WS-SALARIO-ENTERO * 100 + WS-SALARIO-DECIMA      L)
006200                      / 100                                               
006210           END-IF                                                         
006220        END-IF                                                            
006230     END-IF.                                                              
006240                                                                          
006250*****************************************************************         
006260*             2410-CONVIERTE-SALARIO-EXIT                       *         
006270*****************************************************************         
006280 2410-CONVIERTE-SALARIO-EXIT.                                             
006290     EXIT.                                                                
006300*****************************************************************         
006310*                2500-RECORTA-BLANCOS                           *         
006320*****************************************************************         
006330*    QUITA BLANCOS A LA IZQUIERDA DE NOMBRE Y APELLIDO, SIN      *        
006340*    FUNCTION TRIM, USANDO REFERENCE MODIFICATION.               *        
006350*****************************************************************         
006360 2500-RECORTA-BLANCOS.                                                    
006370                                                                          
006380     MOVE SPACES TO WS-NOMBRE-RECORTADO WS-APELLIDO-RECORTADO             
006390     MOVE 1 TO WS-PUNTERO-RECORTE                                         
006400                                                                          
006410     PERFORM 2510-BUSCA-NO-BLANCO                                         
006420        THRU 2510-BUSCA-NO-BLANCO-EXIT                                    
006430           VARYING WS-PUNTERO-RECORTE FROM 1 BY 1                         
006440             UNTIL WS-PUNTERO-RECORTE > 30                                
006450                OR WS-TOKEN-NOMBRE(WS-PUNTERO-RECORTE:1)                  
006460                   NOT = SPACE                                            
006470                                                                          
006480     IF WS-PUNTERO-RECORTE <= 30                                          
006490        MOVE WS-TOKEN-NOMBRE(WS-PUNTERO-RECORTE:)                         
006500                                  TO WS-NOMBRE-RECORTADO                  
006510     END-IF                                                               
006520                                                                          
006530     MOVE 1 TO WS-PUNTERO-RECORTE                                         
006540     PERFORM 2510-BUSCA-NO-BLANCO                                         
006550        THRU 2510-BUSCA-NO-BLANCO-EXIT                                    
006560           VARYING WS-PUNTERO-RECORTE FROM 1 BY 1                         
006570             UNTIL WS-PUNTERO-RECORTE > 30                                
006580                OR WS-TOKEN-APELLIDO(WS-PUNTERO-RECORTE:1)                
006590                   NOT = SPACE                                            
006600                                                                          
006610     IF WS-PUNTERO-RECORTE <= 30                                          
006620        MOVE WS-TOKEN-APELLIDO(WS-PUNTERO-RECORTE:)                       
006630                                  TO WS-APELLIDO-RECORTADO                
006640     END-IF.                                                              
006650                                                                          
006660*****************************************************************         
006670*              2500-RECORTA-BLANCOS-EXIT                        *         
006680*****************************************************************         
006690 2500-RECORTA-BLANCOS-EXIT.                                               
006700     EXIT.                                                                
006710*****************************************************************         
006720*               2510-BUSCA-NO-BLANCO                            *         
006730*****************************************************************         
006740*    CUERPO VACIO: EL BARRIDO LO HACE POR COMPLETO LA CLAUSULA   *        
006750*    VARYING/UNTIL DEL PERFORM QUE INVOCA ESTE PARRAFO.          *        
006760*****************************************************************         
006770 2510-BUSCA-NO-BLANCO.                                                    
006780     CONTINUE.                                                            
006790                                                                          
006800*****************************************************************         
006810*             2510-BUSCA-NO-BLANCO-EXIT                         *         
006820*****************************************************************         
006830 2510-BUSCA-NO-BLANCO-EXIT.                                               
006840     EXIT.                                                                
006850*****************************************************************         
006860*             2600-REGISTRA-ERROR-FILA                          *         
006870*****************************************************************         
006880*    ESTRATEGIA DE MANEJO DE ERRORES DE PARSEO: SI UPSI-0 ESTA   *        
006890*    ENCENDIDO EL JOB ABORTA; SI ESTA APAGADO SE INFORMA POR     *        
006900*    CONSOLA Y SE OMITE LA FILA (TICKET NE-0... VER 02/06/1995). *        
006910*****************************************************************         
006920 2600-REGISTRA-ERROR-FILA.                                                
006930                                                                          
006940     ADD CT-1 TO CN-FILAS-OMITIDAS                                        
006950                                                                          
006960     IF STRATEGY-ABORTA                                                   
006970        MOVE 'NE6BJER0'      TO RET0-PROGRAMA                             
006980        MOVE 'NEE0004'       TO RET0-COD-ERROR                            
006990        MOVE WS-LINEA-OJEADA(1:20) TO RET0-VAR1-ERROR                     
007000        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT                           
007010     ELSE                                                                 
007020        DISPLAY 'NE6BJER0 - FILA ' CN-FILAS-LEIDAS                        
007030                ' DESCARTADA: ' WS-LINEA-OJEADA                           
007040     END-IF.                                                              
007050                                                                          
007060*****************************************************************         
007070*           2600-REGISTRA-ERROR-FILA-EXIT                       *         
007080*****************************************************************         
007090 2600-REGISTRA-ERROR-FILA-EXIT.                                           
007100     EXIT.                                                                
007110*****************************************************************         
007120*              2650-ARMA-REG-EMPLEADO                            *        
007130*****************************************************************         
007140*    ARMA EL REGISTRO NEECEMP0 (TAL COMO LO DEFINE EL LAYOUT DE  *        
007150*    ENTRADA) A PARTIR DE LOS CAMPOS YA CONVERTIDOS, ANTES DE    *        
007160*    PASARLO A LA TABLA EN MEMORIA.                              *        
007170*****************************************************************         
007180 2650-ARMA-REG-EMPLEADO.                                                  
007190                                                                          
007200     MOVE WS-ID-NUMERICO        TO EMP0-ID                                
007210     MOVE WS-NOMBRE-RECORTADO   TO EMP0-NOMBRE                            
007220     MOVE WS-APELLIDO-RECORTADO TO EMP0-APELLIDO                          
007230     MOVE WS-SALARIO-CALCULADO  TO EMP0-SALARIO                           
007240     MOVE WS-ID-JEFE-NUMERICO   TO EMP0-ID-JEFE                           
007250     MOVE WS-FLAG-TIENE-JEFE    TO EMP0-MGR-PRESENTE.                     
007260                                                                          
007270*****************************************************************         
007280*            2650-ARMA-REG-EMPLEADO-EXIT                        *         
007290*****************************************************************         
007300 2650-ARMA-REG-EMPLEADO-EXIT.                                             
007310     EXIT.                                                                
007320*****************************************************************         
007330*               2660-VERIFICA-ID-DUPLICADO                      *   NE0288
007340*****************************************************************   NE0288
007350*    AGREGADO 09/03/2003: EL JOB DABA DE ALTA DOS VECES AL MISMO *  NE0288
007360*    EMPLEADO SI SU ID VENIA REPETIDO EN EL CSV.  SE BUSCA EL ID *  NE0288
007370*    ENTRE LOS EMPLEADOS YA CARGADOS EN NEECHIE0 ANTES DE DAR DE *  NE0288
007380*    ALTA EL RENGLON; SI YA EXISTE LA FILA SE TRATA COMO FILA    *  NE0288
007390*    INVALIDA Y SIGUE LA ESTRATEGIA DE 2600-REGISTRA-ERROR-FILA  *  NE0288
007400*    (TICKET NE-0288).                                           *  NE0288
007410*    CORRIGE 16/08/2003: EL SEARCH RECORRIA LAS 1000 POSICIONES  *  NE0311
007420*    DE LA TABLA EN VEZ DE LAS HIE0-CANT-EMPLEADOS REALMENTE     *  NE0311
007430*    CARGADAS; UN EMP0-ID=0 SIEMPRE CAIA EN UNA POSICION VACIA Y *  NE0311
007440*    SE RECHAZABA COMO DUPLICADO.  SE REEMPLAZA POR UN PERFORM   *  NE0311
007450*    VARYING ACOTADO A 2665-BUSCA-ID-DUPLICADO (TICKET NE-0311). *  NE0311
007460*****************************************************************   NE0288
007470 2660-VERIFICA-ID-DUPLICADO.                                        NE0288
007480                                                                          
007490     IF HIE0-CANT-EMPLEADOS > ZERO                                  NE0288
007500        PERFORM 2665-BUSCA-ID-DUPLICADO                             NE0311
007510           THRU 2665-BUSCA-ID-DUPLICADO-EXIT                        NE0311
007520           VARYING HIE0-IX-BUSCA FROM 1 BY 1                        NE0311
007530             UNTIL HIE0-IX-BUSCA > HIE0-CANT-EMPLEADOS              NE0311
007540     END-IF.                                                        NE0288
007550                                                                          
007560*****************************************************************   NE0288
007570*             2660-VERIFICA-ID-DUPLICADO-EXIT                   *   NE0288
007580*****************************************************************   NE0288
007590 2660-VERIFICA-ID-DUPLICADO-EXIT.                                   NE0288
007600     EXIT.                                                          NE0311
007610*****************************************************************   NE0311
007620*               2665-BUSCA-ID-DUPLICADO                         *   NE0311
007630*****************************************************************   NE0311
007640*    COMPARA EL ID DEL RENGLON ENTRANTE CONTRA EL EMPLEADO QUE   *  NE0311
007650*    OCUPA HIE0-IX-BUSCA (TICKET NE-0311).                       *  NE0311
007660*****************************************************************   NE0311
007670 2665-BUSCA-ID-DUPLICADO.                                           NE0311
007680                                                                    NE0311
007690     IF HIE0-ID(HIE0-IX-BUSCA) = EMP0-ID                            NE0311
007700        SET NO-FILA-VALIDA TO TRUE                                  NE0311
007710     END-IF.                                                        NE0311
007720                                                                    NE0311
007730*****************************************************************   NE0311
007740*            2665-BUSCA-ID-DUPLICADO-EXIT                       *   NE0311
007750*****************************************************************   NE0311
007760 2665-BUSCA-ID-DUPLICADO-EXIT.                                      NE0311
007770     EXIT.                                                          NE0288
007780*****************************************************************   NE0288
007790*                2700-ALTA-EMPLEADO                              *        
007800*****************************************************************         
007810*    DA DE ALTA UN RENGLON EN LA TABLA HIE0-TABLA-EMPLEADO A             *
007820*    PARTIR DEL REGISTRO NEECEMP0 YA ARMADO.                     *        
007830*****************************************************************         
007840 2700-ALTA-EMPLEADO.                                                      
007850                                                                          
007860     ADD CT-1 TO HIE0-CANT-EMPLEADOS                                      
007870     SET HIE0-IX-EMP TO HIE0-CANT-EMPLEADOS                               
007880                                                                          
007890     MOVE EMP0-ID              TO HIE0-ID(HIE0-IX-EMP)                    
007900     MOVE EMP0-NOMBRE          TO HIE0-NOMBRE(HIE0-IX-EMP)                
007910     MOVE EMP0-APELLIDO        TO HIE0-APELLIDO(HIE0-IX-EMP)              
007920     MOVE EMP0-SALARIO         TO HIE0-SALARIO(HIE0-IX-EMP)               
007930     MOVE EMP0-ID-JEFE         TO HIE0-ID-JEFE(HIE0-IX-EMP)               
007940     MOVE EMP0-MGR-PRESENTE    TO HIE0-TIENE-JEFE(HIE0-IX-EMP)            
007950     MOVE ZERO                 TO HIE0-IX-JEFE(HIE0-IX-EMP)               
007960                                  HIE0-NIVEL(HIE0-IX-EMP)                 
007970                                  HIE0-CANT-SUBORD(HIE0-IX-EMP)           
007980     MOVE 'N'                  TO HIE0-VISITADO(HIE0-IX-EMP)              
007990                                                                          
008000     ADD CT-1 TO CN-FILAS-CARGADAS.                                       
008010                                                                          
008020*****************************************************************         
008030*              2700-ALTA-EMPLEADO-EXIT                          *         
008040*****************************************************************         
008050 2700-ALTA-EMPLEADO-EXIT.                                                 
008060     EXIT.                                                                
008070*****************************************************************         
008080*                  3000-ARMA-JERARQUIA                          *         
008090*****************************************************************         
008100*    RESUELVE, PARA CADA EMPLEADO CON JEFE, EL INDICE DE SU      *        
008110*    JEFE DENTRO DE LA MISMA TABLA Y LO AGREGA A LA LISTA DE     *        
008120*    SUBORDINADOS DE ESE JEFE.                                   *        
008130*****************************************************************         
008140 3000-ARMA-JERARQUIA.                                                     
008150                                                                          
008160     PERFORM 3200-ENLAZA-SUBORDINADOS                                     
008170        THRU 3200-ENLAZA-SUBORDINADOS-EXIT                                
008180           VARYING HIE0-IX-EMP FROM 1 BY 1                                
008190             UNTIL HIE0-IX-EMP > HIE0-CANT-EMPLEADOS.                     
008200                                                                          
008210*****************************************************************         
008220*               3000-ARMA-JERARQUIA-EXIT                        *         
008230*****************************************************************         
008240 3000-ARMA-JERARQUIA-EXIT.                                                
008250     EXIT.                                                                
008260*****************************************************************         
008270*               3200-ENLAZA-SUBORDINADOS                        *         
008280*****************************************************************         
008290*    CORRIGE 09/08/2003: SI EL ID DE JEFE NO RESUELVE A NINGUN  *   NE0301
008300*    EMPLEADO CARGADO, EL EMPLEADO QUEDA SIN ENLAZAR EN VEZ DE  *   NE0301
008310*    ABORTAR EL JOB.  EL GRUPO QUEDA HUERFANO Y SALE DESPUES EN *   NE0301
008320*    EL RENGLON DE NO UBICADOS (TICKET NE-0301).                *   NE0301
008330*    CORRIGE 16/08/2003: EL SEARCH RECORRIA LAS 1000 POSICIONES *   NE0311
008340*    DE LA TABLA EN VEZ DE LAS HIE0-CANT-EMPLEADOS REALMENTE     *  NE0311
008350*    CARGADAS; UN JEFE ID=0 QUE NO FUERA EL PRESIDENTE PODIA     *  NE0311
008360*    ENLAZAR CONTRA UNA POSICION VACIA.  SE REEMPLAZA POR UN     *  NE0311
008370*    PERFORM VARYING ACOTADO A 3210-BUSCA-JEFE (TICKET NE-0311). *  NE0311
008380*****************************************************************   NE0301
008390 3200-ENLAZA-SUBORDINADOS.                                                
008400                                                                          
008410     IF HIE0-88-TIENE-JEFE(HIE0-IX-EMP)                                   
008420        PERFORM 3210-BUSCA-JEFE THRU 3210-BUSCA-JEFE-EXIT           NE0311
008430           VARYING HIE0-IX-BUSCA FROM 1 BY 1                        NE0311
008440             UNTIL HIE0-IX-BUSCA > HIE0-CANT-EMPLEADOS              NE0311
008450     END-IF.                                                              
008460                                                                          
008470*****************************************************************         
008480*           3200-ENLAZA-SUBORDINADOS-EXIT                       *         
008490*****************************************************************         
008500 3200-ENLAZA-SUBORDINADOS-EXIT.                                           
008510     EXIT.                                                          NE0311
008520*****************************************************************   NE0311
008530*                    3210-BUSCA-JEFE                            *   NE0311
008540*****************************************************************   NE0311
008550*    COMPARA EL ID DE JEFE DEL EMPLEADO ACTUAL CONTRA EL EMPLEADO*  NE0311
008560*    QUE OCUPA HIE0-IX-BUSCA.  SI COINCIDE, LO ENLAZA COMO       *  NE0311
008570*    SUBORDINADO DE ESE JEFE (TICKET NE-0311).                   *  NE0311
008580*****************************************************************   NE0311
008590 3210-BUSCA-JEFE.                                                   NE0311
008600                                                                    NE0311
008610     IF HIE0-ID(HIE0-IX-BUSCA) = HIE0-ID-JEFE(HIE0-IX-EMP)          NE0311
008620        MOVE HIE0-IX-BUSCA TO HIE0-IX-JEFE(HIE0-IX-EMP)             NE0311
008630        ADD CT-1 TO HIE0-CANT-SUBORD(HIE0-IX-BUSCA)                 NE0311
008640        MOVE HIE0-CANT-SUBORD(HIE0-IX-BUSCA) TO WS-IX-SUBORD        NE0311
008650        MOVE HIE0-IX-EMP                                            NE0311
008660          TO HIE0-IX-SUBORD(HIE0-IX-BUSCA WS-IX-SUBORD)             NE0311
008670     END-IF.                                                        NE0311
008680                                                                    NE0311
008690*****************************************************************   NE0311
008700*                 3210-BUSCA-JEFE-EXIT                          *   NE0311
008710*****************************************************************   NE0311
008720 3210-BUSCA-JEFE-EXIT.                                              NE0311
008730     EXIT.                                                                
008740*****************************************************************         
008750*                  4000-EMITE-REPORTE                           *         
008760*****************************************************************         
008770*    UBICA AL PRESIDENTE, RECORRE EL ARBOL EN PREORDEN Y LISTA   *        
008780*    LOS EMPLEADOS QUE NUNCA SE VISITARON (FUERA DE JERARQUIA).  *        
008790*    CORRIGE 09/08/2003: SI EL PRESIDENTE NO TIENE SUBORDINADOS  *  NE0301
008800*    EL REPORTE QUEDA VACIO; NO SE AGREGA EL RENGLON DE NO       *  NE0301
008810*    UBICADOS AUNQUE HAYA OTROS EMPLEADOS SUELTOS EN EL ARCHIVO  *  NE0301
008820*    (TICKET NE-0301).                                           *  NE0301
008830*****************************************************************         
008840 4000-EMITE-REPORTE.                                                      
008850                                                                          
008860     PERFORM 4100-BUSCA-PRESIDENTE                                        
008870        THRU 4100-BUSCA-PRESIDENTE-EXIT                                   
008880                                                                          
008890     PERFORM 4200-RECORRE-JERARQUIA                                       
008900        THRU 4200-RECORRE-JERARQUIA-EXIT                                  
008910                                                                          
008920     IF HIE0-CANT-SUBORD(WS-IX-PRESIDENTE) > ZERO                   NE0301
008930        PERFORM 4500-LISTA-NO-UBICADOS                              NE0301
008940           THRU 4500-LISTA-NO-UBICADOS-EXIT                         NE0301
008950     END-IF.                                                        NE0301
008960                                                                          
008970*****************************************************************         
008980*               4000-EMITE-REPORTE-EXIT                         *         
008990*****************************************************************         
009000 4000-EMITE-REPORTE-EXIT.                                                 
009010     EXIT.                                                                
009020*****************************************************************         
009030*               4100-BUSCA-PRESIDENTE                           *         
009040*****************************************************************         
009050*    EL PRESIDENTE ES EL UNICO EMPLEADO SIN JEFE.  CERO O DOS    *        
009060*    O MAS COINCIDENCIAS ES UN ERROR DE DATOS Y ABORTA EL JOB.   *        
009070*    CORRIGE 09/03/2003: CUANDO HAY PRESIDENTE DUPLICADO SE      *  NE0288
009080*    DESPLIEGA POR CONSOLA, A MODO DE DIAGNOSTICO, LA LISTA      *  NE0288
009090*    COMPLETA DE EMPLEADOS SIN JEFE ANTES DE ABORTAR EL JOB      *  NE0288
009100*    (TICKET NE-0288).                                           *  NE0288
009110*    CORRIGE 09/08/2003: EL PRESIDENTE ARRANCABA EN NIVEL 1 Y    *  NE0301
009120*    CT-MAX-PROFUNDIDAD SE COMPARABA SIN CORRIMIENTO, POR LO QUE *  NE0301
009130*    UN EMPLEADO A 4 JEFES DEL PRESIDENTE SE MARCABA DE MAS.     *  NE0301
009140*    EL PRESIDENTE ARRANCA AHORA EN NIVEL CERO (TICKET NE-0301). *  NE0301
009150*****************************************************************         
009160 4100-BUSCA-PRESIDENTE.                                                   
009170                                                                          
009180     MOVE ZERO   TO WS-CANT-PRESIDENTES                             NE0288
009190                     WS-IX-PRESIDENTE                               NE0288
009200     MOVE SPACES TO WS-LISTA-PRESIDENTES                            NE0288
009210     MOVE 1      TO WS-PUNTERO-LISTA-PRES                           NE0288
009220                                                                          
009230     PERFORM 4110-CUENTA-PRESIDENTE                                       
009240        THRU 4110-CUENTA-PRESIDENTE-EXIT                                  
009250           VARYING HIE0-IX-EMP FROM 1 BY 1                                
009260             UNTIL HIE0-IX-EMP > HIE0-CANT-EMPLEADOS                      
009270                                                                          
009280     IF WS-CANT-PRESIDENTES NOT = 1                                 NE0156
009290        IF WS-CANT-PRESIDENTES > 1                                  NE0288
009300           COMPUTE WS-LEN-LISTA-PRES = WS-PUNTERO-LISTA-PRES - 1    NE0288
009310           DISPLAY 'NE6BJER0 - EMPLEADOS SIN JEFE (PRESIDENTE '     NE0288
009320                   'DUPLICADO): '                                   NE0288
009330                   WS-LISTA-PRESIDENTES(1:WS-LEN-LISTA-PRES)        NE0288
009340        END-IF                                                      NE0288
009350        MOVE 'NE6BJER0' TO RET0-PROGRAMA                                  
009360        MOVE 'NEE0006'  TO RET0-COD-ERROR                                 
009370        MOVE WS-CANT-PRESIDENTES TO RET0-VAR1-ERROR                       
009380        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT                           
009390     END-IF                                                               
009400                                                                          
009410     MOVE ZERO TO HIE0-NIVEL(WS-IX-PRESIDENTE)                      NE0301
009420     MOVE 'S'  TO HIE0-VISITADO(WS-IX-PRESIDENTE).                  NE0301
009430                                                                          
009440*****************************************************************         
009450*             4100-BUSCA-PRESIDENTE-EXIT                        *         
009460*****************************************************************         
009470 4100-BUSCA-PRESIDENTE-EXIT.                                              
009480     EXIT.                                                                
009490*****************************************************************         
009500*              4110-CUENTA-PRESIDENTE                           *         
009510*****************************************************************         
009520*    CORRIGE 09/03/2003: ADEMAS DE CONTAR, ACUMULA EL NOMBRE DE  *  NE0288
009530*    CADA EMPLEADO SIN JEFE EN WS-LISTA-PRESIDENTES PARA QUE     *  NE0288
009540*    4100-BUSCA-PRESIDENTE PUEDA INFORMARLOS (TICKET NE-0288).   *  NE0288
009550*****************************************************************   NE0288
009560 4110-CUENTA-PRESIDENTE.                                                  
009570                                                                          
009580     IF HIE0-88-ES-PRESIDENTE(HIE0-IX-EMP)                          NE0156
009590        IF WS-CANT-PRESIDENTES > ZERO                               NE0288
009600           STRING ', ' DELIMITED BY SIZE                            NE0288
009610                  INTO WS-LISTA-PRESIDENTES                         NE0288
009620                  WITH POINTER WS-PUNTERO-LISTA-PRES                NE0288
009630        END-IF                                                      NE0288
009640        STRING HIE0-NOMBRE(HIE0-IX-EMP)   DELIMITED BY SIZE         NE0288
009650               ' '                        DELIMITED BY SIZE         NE0288
009660               HIE0-APELLIDO(HIE0-IX-EMP) DELIMITED BY SIZE         NE0288
009670               INTO WS-LISTA-PRESIDENTES                            NE0288
009680               WITH POINTER WS-PUNTERO-LISTA-PRES                   NE0288
009690        ADD CT-1 TO WS-CANT-PRESIDENTES                             NE0156
009700        SET WS-IX-PRESIDENTE TO HIE0-IX-EMP                         NE0156
009710     END-IF.                                                              
009720                                                                          
009730*****************************************************************         
009740*            4110-CUENTA-PRESIDENTE-EXIT                        *         
009750*****************************************************************         
009760 4110-CUENTA-PRESIDENTE-EXIT.                                             
009770     EXIT.                                                                
009780*****************************************************************         
009790*               4200-RECORRE-JERARQUIA                          *         
009800*****************************************************************         
009810*    RECORRIDO EN PREORDEN DEL ARBOL CON UNA PILA EXPLICITA EN   *        
009820*    VEZ DE PERFORM RECURSIVO (ESTE SHOP NO USA RECURSION).      *        
009830*    CADA JEFE VISITADO SE VALIDA CONTRA LA BANDA SALARIAL Y     *        
009840*    CONTRA EL TOPE DE PROFUNDIDAD ANTES DE APILAR SUS HIJOS.    *        
009850*****************************************************************         
009860 4200-RECORRE-JERARQUIA.                                                  
009870                                                                          
009880     MOVE ZERO TO CN-PILA-TOPE                                            
009890     ADD CT-1 TO CN-PILA-TOPE                                             
009900     MOVE WS-IX-PRESIDENTE TO PIL0-IX-NODO(CN-PILA-TOPE)                  
009910                                                                          
009920     PERFORM 4210-PROCESA-NODO-PILA                                       
009930        THRU 4210-PROCESA-NODO-PILA-EXIT                                  
009940       UNTIL CN-PILA-TOPE = ZERO.                                         
009950                                                                          
009960*****************************************************************         
009970*             4200-RECORRE-JERARQUIA-EXIT                       *         
009980*****************************************************************         
009990 4200-RECORRE-JERARQUIA-EXIT.                                             
010000     EXIT.                                                                
010010*****************************************************************         
010020*               4210-PROCESA-NODO-PILA                          *         
010030*****************************************************************         
010040*    DESAPILA UN NODO, LO VALIDA Y APILA SUS HIJOS DIRECTOS.     *        
010050*****************************************************************         
010060 4210-PROCESA-NODO-PILA.                                                  
010070                                                                          
010080     SET HIE0-IX-EMP TO PIL0-IX-NODO(CN-PILA-TOPE)                        
010090     SUBTRACT CT-1 FROM CN-PILA-TOPE                                      
010100                                                                          
010110     IF HIE0-CANT-SUBORD(HIE0-IX-EMP) > ZERO                              
010120        PERFORM 4300-VALIDA-BANDA-SALARIO                                 
010130           THRU 4300-VALIDA-BANDA-SALARIO-EXIT                            
010140     END-IF                                                               
010150                                                                          
010160     PERFORM 4400-VALIDA-PROFUNDIDAD                                      
010170        THRU 4400-VALIDA-PROFUNDIDAD-EXIT                                 
010180                                                                          
010190     PERFORM 4220-APILA-HIJO                                              
010200        THRU 4220-APILA-HIJO-EXIT                                         
010210           VARYING WS-IX-SUBORD FROM 1 BY 1                               
010220             UNTIL WS-IX-SUBORD >                                         
010230                   HIE0-CANT-SUBORD(HIE0-IX-EMP).                         
010240                                                                          
010250*****************************************************************         
010260*             4210-PROCESA-NODO-PILA-EXIT                       *         
010270*****************************************************************         
010280 4210-PROCESA-NODO-PILA-EXIT.                                             
010290     EXIT.                                                                
010300*****************************************************************         
010310*                   4220-APILA-HIJO                             *         
010320*****************************************************************         
010330 4220-APILA-HIJO.                                                         
010340                                                                          
010350     MOVE HIE0-IX-SUBORD(HIE0-IX-EMP WS-IX-SUBORD)                        
010360                                   TO WS-IX-HIJO                          
010370     MOVE HIE0-NIVEL(HIE0-IX-EMP) TO HIE0-NIVEL(WS-IX-HIJO)               
010380     ADD CT-1 TO HIE0-NIVEL(WS-IX-HIJO)                                   
010390     MOVE 'S' TO HIE0-VISITADO(WS-IX-HIJO)                                
010400     ADD CT-1 TO CN-PILA-TOPE                                             
010410     MOVE WS-IX-HIJO TO PIL0-IX-NODO(CN-PILA-TOPE).                       
010420                                                                          
010430*****************************************************************         
010440*                 4220-APILA-HIJO-EXIT                          *         
010450*****************************************************************         
010460 4220-APILA-HIJO-EXIT.                                                    
010470     EXIT.                                                                
010480*****************************************************************         
010490*              4300-VALIDA-BANDA-SALARIO                        *         
010500*****************************************************************         
010510*    COMPARA EL SUELDO DEL JEFE ACTUAL (HIE0-IX-EMP) CONTRA EL   *        
010520*    PROMEDIO DE SUS SUBORDINADOS DIRECTOS MULTIPLICADO POR LOS  *        
010530*    COEFICIENTES DE LA TARJETA JERPARM.  LA BRECHA QUE SE       *        
010540*    IMPRIME SE CALCULA SIEMPRE CON 1,20 / 1,50 FIJOS, SIN       *        
010550*    IMPORTAR LOS COEFICIENTES CONFIGURADOS (VER LOG 12/07/1999).*        
010560*    CORRIGE 09/03/2003: EL RENGLON DE BANDA NO LLEVABA NI EL    *  NE0288
010570*    SUELDO DEL JEFE NI LA BRECHA EN PESOS CONTRA LA BANDA; SE   *  NE0288
010580*    AGREGAN LOS DOS DATOS Y SE DEJA QUE 4310-FORMATEA-          *  NE0288
010590*    PORCENTAJE CALCULE DE VERDAD EL PORCENTAJE DEL COEFICIENTE  *  NE0288
010600*    CONFIGURADO (TICKET NE-0288).                               *  NE0288
010610*    CORRIGE 16/08/2003: LA BANDA Y LA BRECHA SE REDONDEABAN DE  *  NE0311
010620*    NUEVO SOBRE EL PROMEDIO, QUE YA VIENE REDONDEADO.  EL UNICO *  NE0311
010630*    REDONDEO DEL CALCULO ES EL DE LA DIVISION DEL PROMEDIO; LA  *  NE0311
010640*    BANDA Y LA BRECHA AHORA SE CALCULAN EXACTAS, SIN ROUNDED    *  NE0311
010650*    (TICKET NE-0311).                                           *  NE0311
010660*****************************************************************         
010670 4300-VALIDA-BANDA-SALARIO.                                               
010680                                                                          
010690     MOVE ZERO TO WS-SUMA-SUELDOS-SUBORD                                  
010700                                                                          
010710     PERFORM 4320-SUMA-SUELDO-HIJO                                        
010720        THRU 4320-SUMA-SUELDO-HIJO-EXIT                                   
010730           VARYING WS-IX-SUBORD FROM 1 BY 1                               
010740             UNTIL WS-IX-SUBORD >                                         
010750                   HIE0-CANT-SUBORD(HIE0-IX-EMP)                          
010760                                                                          
010770     COMPUTE WS-PROMEDIO-SUBORD ROUNDED =                                 
010780             WS-SUMA-SUELDOS-SUBORD /                                     
010790             HIE0-CANT-SUBORD(HIE0-IX-EMP)                                
010800                                                                          
010810     COMPUTE WS-BANDA-INFERIOR =                                    NE0311
010820             WS-PROMEDIO-SUBORD * PRM0-COEF-INFERIOR                      
010830     COMPUTE WS-BANDA-SUPERIOR =                                    NE0311
010840             WS-PROMEDIO-SUBORD * PRM0-COEF-SUPERIOR                      
010850                                                                          
010860     IF HIE0-SALARIO(HIE0-IX-EMP) < WS-BANDA-INFERIOR                     
010870        MOVE PRM0-COEF-INFERIOR TO WS-COEF-PARA-PORCENTAJE          NE0288
010880        PERFORM 4310-FORMATEA-PORCENTAJE                                  
010890           THRU 4310-FORMATEA-PORCENTAJE-EXIT                             
010900        COMPUTE WS-BRECHA-CALCULADA =                               NE0311
010910           (WS-PROMEDIO-SUBORD * CT-COEF-BRECHA-INFERIOR)           NE0288
010920           - HIE0-SALARIO(HIE0-IX-EMP)                              NE0288
010930        MOVE WS-BRECHA-CALCULADA       TO WS-BRECHA-EDITADA         NE0288
010940        MOVE HIE0-SALARIO(HIE0-IX-EMP)                              NE0288
010950           TO WS-SALARIO-GERENTE-EDITADO                            NE0288
010960        MOVE SPACES TO RPT0-REPORT-TEXT                             NE0288
010970        STRING 'BAJO SALARIO: ' DELIMITED BY SIZE                         
010980               HIE0-NOMBRE(HIE0-IX-EMP) DELIMITED BY SIZE                 
010990               ' '                      DELIMITED BY SIZE                 
011000               HIE0-APELLIDO(HIE0-IX-EMP) DELIMITED BY SIZE               
011010               ' CON SUELDO ' DELIMITED BY SIZE                     NE0288
011020               WS-SALARIO-GERENTE-EDITADO DELIMITED BY SIZE         NE0288
011030               ' GANA MENOS DEL ' DELIMITED BY SIZE                 NE0288
011040               WS-PORCENTAJE-EDITADO DELIMITED BY SIZE                    
011050               '% DEL PROMEDIO DE SUS SUBORDINADOS, BRECHA: '       NE0288
011060                                        DELIMITED BY SIZE                 
011070               WS-BRECHA-EDITADA        DELIMITED BY SIZE           NE0288
011080               INTO RPT0-REPORT-TEXT                                      
011090        PERFORM 4600-IMPRIME-LINEA                                        
011100           THRU 4600-IMPRIME-LINEA-EXIT                                   
011110     END-IF                                                               
011120                                                                          
011130     IF HIE0-SALARIO(HIE0-IX-EMP) > WS-BANDA-SUPERIOR                     
011140        MOVE PRM0-COEF-SUPERIOR TO WS-COEF-PARA-PORCENTAJE          NE0288
011150        PERFORM 4310-FORMATEA-PORCENTAJE                                  
011160           THRU 4310-FORMATEA-PORCENTAJE-EXIT                             
011170        COMPUTE WS-BRECHA-CALCULADA =                               NE0311
011180           HIE0-SALARIO(HIE0-IX-EMP) -                              NE0288
011190           (WS-PROMEDIO-SUBORD * CT-COEF-BRECHA-SUPERIOR)           NE0288
011200        MOVE WS-BRECHA-CALCULADA       TO WS-BRECHA-EDITADA         NE0288
011210        MOVE HIE0-SALARIO(HIE0-IX-EMP)                              NE0288
011220           TO WS-SALARIO-GERENTE-EDITADO                            NE0288
011230        MOVE SPACES TO RPT0-REPORT-TEXT                             NE0288
011240        STRING 'ALTO SALARIO: ' DELIMITED BY SIZE                         
011250               HIE0-NOMBRE(HIE0-IX-EMP) DELIMITED BY SIZE                 
011260               ' '                      DELIMITED BY SIZE                 
011270               HIE0-APELLIDO(HIE0-IX-EMP) DELIMITED BY SIZE               
011280               ' CON SUELDO ' DELIMITED BY SIZE                     NE0288
011290               WS-SALARIO-GERENTE-EDITADO DELIMITED BY SIZE         NE0288
011300               ' GANA MAS DEL ' DELIMITED BY SIZE                   NE0288
011310               WS-PORCENTAJE-EDITADO DELIMITED BY SIZE                    
011320               '% DEL PROMEDIO DE SUS SUBORDINADOS, BRECHA: '       NE0288
011330                                        DELIMITED BY SIZE                 
011340               WS-BRECHA-EDITADA        DELIMITED BY SIZE           NE0288
011350               INTO RPT0-REPORT-TEXT                                      
011360        PERFORM 4600-IMPRIME-LINEA                                        
011370           THRU 4600-IMPRIME-LINEA-EXIT                                   
011380     END-IF.                                                              
011390                                                                          
011400*****************************************************************         
011410*           4300-VALIDA-BANDA-SALARIO-EXIT                      *         
011420*****************************************************************         
011430 4300-VALIDA-BANDA-SALARIO-EXIT.                                          
011440     EXIT.                                                                
011450*****************************************************************         
011460*               4320-SUMA-SUELDO-HIJO                           *         
011470*****************************************************************         
011480 4320-SUMA-SUELDO-HIJO.                                                   
011490                                                                          
011500     MOVE HIE0-IX-SUBORD(HIE0-IX-EMP WS-IX-SUBORD)                        
011510                                   TO WS-IX-HIJO                          
011520     ADD HIE0-SALARIO(WS-IX-HIJO) TO WS-SUMA-SUELDOS-SUBORD.              
011530                                                                          
011540*****************************************************************         
011550*             4320-SUMA-SUELDO-HIJO-EXIT                        *         
011560*****************************************************************         
011570 4320-SUMA-SUELDO-HIJO-EXIT.                                              
011580     EXIT.                                                                
011590*****************************************************************         
011600*              4310-FORMATEA-PORCENTAJE                         *         
011610*****************************************************************         
011620*    AGREGADO 08/09/1994: EDITA EL PORCENTAJE CON DOS DECIMALES  *        
011630*    PARA QUE EL RENGLON DEL REPORTE SEA LEGIBLE.                *        
011640*    CORRIGE 09/03/2003: EL PARRAFO SOLO RECORTABA UN NEGATIVO A *  NE0288
011650*    CERO Y NUNCA CALCULABA NADA.  AHORA CONVIERTE EL COEFICIENTE*  NE0288
011660*    DE LA TARJETA JERPARM (DEJADO EN WS-COEF-PARA-PORCENTAJE    *  NE0288
011670*    POR 4300-VALIDA-BANDA-SALARIO) EN EL PORCENTAJE QUE SE      *  NE0288
011680*    MUESTRA EN EL RENGLON, ES DECIR (COEFICIENTE * 100) - 100   *  NE0288
011690*    (TICKET NE-0288).                                           *  NE0288
011700*****************************************************************         
011710 4310-FORMATEA-PORCENTAJE.                                          NE0201
011720                                                                          
011730     COMPUTE WS-PORCENTAJE-EDITADO =                                NE0288
011740             (WS-COEF-PARA-PORCENTAJE * 100) - 100.                 NE0288
011750                                                                          
011760*****************************************************************         
011770*            4310-FORMATEA-PORCENTAJE-EXIT                      *         
011780*****************************************************************         
011790 4310-FORMATEA-PORCENTAJE-EXIT.                                           
011800     EXIT.                                                                
011810*****************************************************************         
011820*              4400-VALIDA-PROFUNDIDAD                          *         
011830*****************************************************************         
011840*    UN EMPLEADO A MAS DE CT-MAX-PROFUNDIDAD NIVELES DEL         *        
011850*    PRESIDENTE GENERA UN RENGLON DE LINEA DE REPORTE LARGA.     *        
011860*****************************************************************         
011870 4400-VALIDA-PROFUNDIDAD.                                                 
011880                                                                          
011890     IF HIE0-NIVEL(HIE0-IX-EMP) > CT-MAX-PROFUNDIDAD                      
011900        MOVE SPACES TO RPT0-REPORT-TEXT                             NE0288
011910        STRING 'LINEA DE REPORTE LARGA: ' DELIMITED BY SIZE               
011920               HIE0-NOMBRE(HIE0-IX-EMP)    DELIMITED BY SIZE              
011930               ' '                         DELIMITED BY SIZE              
011940               HIE0-APELLIDO(HIE0-IX-EMP)  DELIMITED BY SIZE              
011950               ' ESTA A '                  DELIMITED BY SIZE              
011960               HIE0-NIVEL(HIE0-IX-EMP)     DELIMITED BY SIZE              
011970               ' NIVELES DEL PRESIDENTE'   DELIMITED BY SIZE              
011980               INTO RPT0-REPORT-TEXT                                      
011990        PERFORM 4600-IMPRIME-LINEA                                        
012000           THRU 4600-IMPRIME-LINEA-EXIT                                   
012010     END-IF.                                                              
012020                                                                          
012030*****************************************************************         
012040*            4400-VALIDA-PROFUNDIDAD-EXIT                       *         
012050*****************************************************************         
012060 4400-VALIDA-PROFUNDIDAD-EXIT.                                            
012070     EXIT.                                                                
012080*****************************************************************         
012090*              4500-LISTA-NO-UBICADOS                           *         
012100*****************************************************************         
012110*    AGREGADO 04/02/2001: LISTA A LOS EMPLEADOS QUE QUEDARON     *        
012120*    SIN VISITAR EN EL RECORRIDO (JEFE INEXISTENTE, CICLO, ETC). *        
012130*    CORRIGE 09/03/2003: EL PARRAFO IMPRIMIA UN RENGLON POR CADA *  NE0288
012140*    EMPLEADO NO UBICADO.  AHORA 4510-VERIFICA-VISITADO SOLO     *  NE0288
012150*    ACUMULA LOS NOMBRES EN WS-LISTA-NO-UBICADOS Y ESTE PARRAFO  *  NE0288
012160*    IMPRIME UN UNICO RENGLON COMBINADO AL FINAL DEL BARRIDO     *  NE0288
012170*    (TICKET NE-0288).                                           *  NE0288
012180*****************************************************************         
012190 4500-LISTA-NO-UBICADOS.                                            NE0270
012200                                                                          
012210     MOVE SPACES TO WS-LISTA-NO-UBICADOS                            NE0288
012220     MOVE 1      TO WS-PUNTERO-LISTA-NOUB                           NE0288
012230                                                                          
012240     PERFORM 4510-VERIFICA-VISITADO                                       
012250        THRU 4510-VERIFICA-VISITADO-EXIT                                  
012260           VARYING HIE0-IX-EMP FROM 1 BY 1                                
012270             UNTIL HIE0-IX-EMP > HIE0-CANT-EMPLEADOS                NE0288
012280                                                                          
012290     IF CN-NO-UBICADOS > ZERO                                       NE0288
012300        COMPUTE WS-LEN-LISTA-NOUB = WS-PUNTERO-LISTA-NOUB - 1       NE0288
012310        MOVE SPACES TO RPT0-REPORT-TEXT                             NE0288
012320        STRING 'EMPLEADOS NO UBICADOS EN LA JERARQUIA: '            NE0288
012330                                     DELIMITED BY SIZE              NE0288
012340               WS-LISTA-NO-UBICADOS(1:WS-LEN-LISTA-NOUB)            NE0288
012350                                     DELIMITED BY SIZE              NE0288
012360               '.'                      DELIMITED BY SIZE           NE0288
012370               INTO RPT0-REPORT-TEXT                                NE0288
012380        PERFORM 4600-IMPRIME-LINEA                                  NE0288
012390           THRU 4600-IMPRIME-LINEA-EXIT                             NE0288
012400     END-IF.                                                        NE0288
012410                                                                          
012420*****************************************************************         
012430*             4500-LISTA-NO-UBICADOS-EXIT                       *         
012440*****************************************************************         
012450 4500-LISTA-NO-UBICADOS-EXIT.                                             
012460     EXIT.                                                                
012470*****************************************************************         
012480*               4510-VERIFICA-VISITADO                          *         
012490*****************************************************************         
012500*    CORRIGE 09/03/2003: SE DEJA DE IMPRIMIR UN RENGLON POR      *  NE0288
012510*    EMPLEADO; AHORA SOLO SE ACUMULA EL NOMBRE EN EL BUFFER DE   *  NE0288
012520*    4500-LISTA-NO-UBICADOS (TICKET NE-0288).                    *  NE0288
012530*****************************************************************   NE0288
012540 4510-VERIFICA-VISITADO.                                                  
012550                                                                          
012560     IF NOT HIE0-88-VISITADO(HIE0-IX-EMP)                                 
012570        IF CN-NO-UBICADOS > ZERO                                    NE0288
012580           STRING ', ' DELIMITED BY SIZE                            NE0288
012590                  INTO WS-LISTA-NO-UBICADOS                         NE0288
012600                  WITH POINTER WS-PUNTERO-LISTA-NOUB                NE0288
012610        END-IF                                                      NE0288
012620        STRING HIE0-NOMBRE(HIE0-IX-EMP)   DELIMITED BY SIZE         NE0288
012630               ' '                        DELIMITED BY SIZE         NE0288
012640               HIE0-APELLIDO(HIE0-IX-EMP) DELIMITED BY SIZE         NE0288
012650               INTO WS-LISTA-NO-UBICADOS                            NE0288
012660               WITH POINTER WS-PUNTERO-LISTA-NOUB                   NE0288
012670        ADD CT-1 TO CN-NO-UBICADOS                                        
012680     END-IF.                                                              
012690                                                                          
012700*****************************************************************         
012710*             4510-VERIFICA-VISITADO-EXIT                       *         
012720*****************************************************************         
012730 4510-VERIFICA-VISITADO-EXIT.                                             
012740     EXIT.                                                                
012750*****************************************************************         
012760*                 4600-IMPRIME-LINEA                            *         
012770*****************************************************************         
012780 4600-IMPRIME-LINEA.                                                      
012790                                                                          
012800     DISPLAY RPT0-REPORT-TEXT                                             
012810     ADD CT-1 TO CN-RENGLONES-REPORTE.                                    
012820                                                                          
012830*****************************************************************         
012840*               4600-IMPRIME-LINEA-EXIT                         *         
012850*****************************************************************         
012860 4600-IMPRIME-LINEA-EXIT.                                                 
012870     EXIT.                                                                
012880*****************************************************************         
012890*                            5000-FIN                           *         
012900*****************************************************************         
012910 5000-FIN.                                                                
012920                                                                          
012930     PERFORM 5100-ESCRIBE-ESTADISTICAS                                    
012940        THRU 5100-ESCRIBE-ESTADISTICAS-EXIT                               
012950                                                                          
012960     CLOSE JER-CSV-ENTRADA                                                
012970                                                                          
012980     STOP RUN.                                                            
012990                                                                          
013000*****************************************************************         
013010*                  5100-ESCRIBE-ESTADISTICAS                    *         
013020*****************************************************************         
013030 5100-ESCRIBE-ESTADISTICAS.                                               
013040                                                                          
013050     DISPLAY '***********************************************'            
013060     DISPLAY 'NE6BJER0 - AUDITORIA DE JERARQUIA FINALIZADA'               
013070     DISPLAY 'FECHA CORRIDA     :' WS-FC-DD '/' WS-FC-MM                  
013080             '/' WS-FC-AA                                                 
013090     DISPLAY 'FILAS LEIDAS      :' CN-FILAS-LEIDAS                        
013100     DISPLAY 'FILAS CARGADAS    :' CN-FILAS-CARGADAS                      
013110     DISPLAY 'FILAS OMITIDAS    :' CN-FILAS-OMITIDAS                      
013120     DISPLAY 'RENGLONES REPORTE :' CN-RENGLONES-REPORTE                   
013130     DISPLAY 'NO UBICADOS       :' CN-NO-UBICADOS                         
013140     DISPLAY '***********************************************'.           
013150                                                                          
013160*****************************************************************         
013170*               5100-ESCRIBE-ESTADISTICAS-EXIT                  *         
013180*****************************************************************         
013190 5100-ESCRIBE-ESTADISTICAS-EXIT.                                          
013200     EXIT.                                                                
013210*****************************************************************         
013220*                       9900-ABEND                              *         
013230*****************************************************************         
013240*    RUTINA COMUN DE ABORTO.  DEJA EL COMMAREA NEECRET0 ARMADO   *        
013250*    Y LO DESPLIEGA POR CONSOLA ANTES DE TERMINAR EL JOB.        *        
013260*****************************************************************         
013270 9900-ABEND.                                                              
013280                                                                          
013290     SET RET0-88-COD-ERROR TO TRUE                                        
013300                                                                          
013310     DISPLAY '***********************************************'            
013320     DISPLAY 'NE6BJER0 - ABORTO POR ERROR'                                
013330     DISPLAY 'PROGRAMA   :' RET0-PROGRAMA                                 
013340     DISPLAY 'COD-ERROR  :' RET0-COD-ERROR                                
013350     DISPLAY 'VAR1-ERROR :' RET0-VAR1-ERROR                               
013360     DISPLAY '***********************************************'            
013370                                                                          
013380     CLOSE JER-CSV-ENTRADA                                                
013390                                                                          
013400     MOVE 16 TO RETURN-CODE                                               
013410                                                                          
013420     STOP RUN.                                                            
013430                                                                          
013440 9900-ABEND-EXIT.                                                         
013450     EXIT.                                                                
