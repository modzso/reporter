000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NEECHIE0                                   *
000040*                                                                *
000050* DESCRIPCION:  TABLA EN MEMORIA DEL ARBOL JEFE/SUBORDINADO      *
000060*               CONSTRUIDA POR EL JOB NE6BJER0 A PARTIR DEL      *
000070*               ARCHIVO PLANO DE EMPLEADOS (NEECEMP0).  CADA     *
000080*               RENGLON ES UN EMPLEADO YA CARGADO; EL ENLACE     *
000090*               JEFE/SUBORDINADO SE GUARDA COMO INDICES DENTRO   *
000100*               DE ESTA MISMA TABLA (NO HAY PUNTEROS).           *
000110*                                                                *
000120* -------------------------------------------------------------- *
000130* MAINTENANCE LOG                                                *
000140* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000150* ---------- ------------  ------------------------------------- *
000160* 14/06/1988 R. ESCALANTE  VERSION INICIAL. TOPE DE 1000         *
000170*                          EMPLEADOS Y 50 SUBORDINADOS DIRECTOS  *
000180*                          POR JEFE (TICKET NE-0241).            *
000190* -------------------------------------------------------------- *
000200*                                                                *
000210*           LONGITUD : VARIABLE (TABLA OCCURS).                  *
000220*           PREFIJO  : HIE0.                                     *
000230*                                                                *
000240******************************************************************
000250
000260     02  NEECHIE0.
000270
000280         05  HIE0-CANT-EMPLEADOS           PIC 9(04) COMP.
000290
000300         05  HIE0-TABLA-EMPLEADO
000310                              OCCURS 1000 TIMES
000320                              INDEXED BY HIE0-IX-EMP
000330                                         HIE0-IX-BUSCA.
000340
000350             10  HIE0-ID                   PIC 9(09).
000360             10  HIE0-NOMBRE               PIC X(30).
000370             10  HIE0-APELLIDO             PIC X(30).
000380             10  HIE0-SALARIO              PIC S9(09)V9(02)
000390                                            COMP-3.
000400             10  HIE0-ID-JEFE              PIC 9(09).
000410             10  HIE0-TIENE-JEFE           PIC X(01).
000420                 88  HIE0-88-TIENE-JEFE            VALUE 'S'.
000430                 88  HIE0-88-ES-PRESIDENTE         VALUE 'N'.       NE0241
000440             10  HIE0-IX-JEFE              PIC 9(04) COMP.
000450             10  HIE0-NIVEL                PIC 9(04) COMP.
000460             10  HIE0-VISITADO             PIC X(01)
000470                                            VALUE 'N'.
000480                 88  HIE0-88-VISITADO              VALUE 'S'.
000490             10  HIE0-CANT-SUBORD          PIC 9(04) COMP
000500                                            VALUE ZERO.
000510             10  HIE0-IX-SUBORD
000520                              OCCURS 50 TIMES
000530                              PIC 9(04) COMP.
000540             10  FILLER                    PIC X(05).
